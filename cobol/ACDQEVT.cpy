000100*****************************************************************
000200* ACDQEVT  --  TENANT QUEUE EVENT RECORD LAYOUT                  *
000300*****************************************************************
000400* ONE ROW PER TELEPHONY QUEUE EVENT, MIRRORING THE SWITCH'S OWN *
000500* QUEUE LOG ROW SHAPE.  QEVT-FLAG DRIVES THE THREE-PASS         *
000600* INCREMENTAL PICKUP DONE BY ACDSUM0 - MARK AT PARAGRAPH 2000,   *
000700* SELECT AT PARAGRAPHS 2200/3000, COMPLETE AT PARAGRAPH 7000.    *
000800*     0 = NOT YET LOOKED AT BY ANY RUN                          *
000900*     1 = TERMINAL EVENT SELECTED BY THE CURRENT OR A PRIOR RUN *
001000*     2 = TERMINAL EVENT ALREADY SUMMARIZED ON A PRIOR RUN      *
001100* ONLY FLAG 0 RECORDS ARE ELIGIBLE FOR RE-MARKING, WHICH IS     *
001200* WHAT MAKES AN OVERLAPPING RERUN OF THE WINDOW IDEMPOTENT.     *
001300* A CALLID LEFT AT FLAG=1 BY A FAILED RUN IS PICKED BACK UP BY  *
001400* PARAGRAPH 2200 OF ACDSUM0 ON THE NEXT RUN OF THAT TENANT.     *
001500*****************************************************************
001600* 04/02/19 JMT  NEW RECORD FOR THE RAW QUEUE EVENT FEED.        *
001700* 01/17/20 RG   ADDED QEVT-FLAG PROCESSING BYTE.                *
001800* 02/08/21 RG   CR-2021-118 - WIDENED QEVT-CALLID TO X(20).     *
001900* 03/15/24 PJH  AB-5518 - CORRECTED THIS HEADER'S PARAGRAPH     *
002000*               CROSS-REFERENCES AFTER THE 2200 REWORK IN      *
002100*               ACDSUM0 (FLAG=1 RETRY FIX).                    *
002200*****************************************************************
002300 01  ACDQEVT-RECORD.
002400     05  QEVT-TIME               PIC X(19).
002500     05  QEVT-CALLID             PIC X(20).
002600     05  QEVT-QNAME              PIC X(20).
002700     05  QEVT-QAGENT             PIC X(20).
002800         88  QEVT-AGENT-NONE         VALUE 'NONE'.
002900     05  QEVT-EVENT              PIC X(14).
003000         88  QEVT-ENTERQUEUE         VALUE 'ENTERQUEUE'.
003100         88  QEVT-CONNECT            VALUE 'CONNECT'.
003200         88  QEVT-HOLD               VALUE 'HOLD'.
003300         88  QEVT-UNHOLD             VALUE 'UNHOLD'.
003400         88  QEVT-COMPLETEAGENT      VALUE 'COMPLETEAGENT'.
003500         88  QEVT-COMPLETECALLER     VALUE 'COMPLETECALLER'.
003600         88  QEVT-ABANDON            VALUE 'ABANDON'.
003700         88  QEVT-EXITEMPTY          VALUE 'EXITEMPTY'.
003800         88  QEVT-TERMINAL-EVENT     VALUE 'EXITEMPTY'
003900                                            'COMPLETEAGENT'
004000                                            'COMPLETECALLER'
004100                                            'ABANDON'.
004200         88  QEVT-HOLD-CYCLE-EVENT   VALUE 'HOLD'
004300                                            'UNHOLD'
004400                                            'COMPLETEAGENT'
004500                                            'COMPLETECALLER'.
004600     05  QEVT-DATA1              PIC X(10).
004700     05  QEVT-DATA2              PIC X(10).
004800     05  QEVT-DATA3              PIC X(10).
004900     05  QEVT-FLAG               PIC 9(01).
005000         88  QEVT-FLAG-UNPROCESSED   VALUE 0.
005100         88  QEVT-FLAG-SELECTED      VALUE 1.
005200         88  QEVT-FLAG-PROCESSED     VALUE 2.
005300     05  FILLER                  PIC X(01).
