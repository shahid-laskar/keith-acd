000100*****************************************************************
000200* ACDPARM  --  DRIVER / SUMMARIZER PARAMETER AREA                *
000300*****************************************************************
000400* CALL INTERFACE BETWEEN ACDDRV0 AND THE PER-TENANT WORKER      *
000500* ACDSUM0.  ACDDRV0 FILLS PARM-TENANT-ID/NAME AND THE           *
000600* PROCESSING WINDOW BEFORE EACH CALL 'ACDSUM0'.  ACDSUM0 FILLS  *
000700* THE RETURN CODE AND THE FOUR CONTROL COUNTERS BEFORE GOBACK.  *
000800* PARM-RETCODE OF ZERO MEANS THE TENANT'S FLAG=1 EVENTS WERE    *
000900* PROMOTED TO FLAG=2; NON-ZERO MEANS THEY WERE LEFT AT FLAG=1   *
001000* SO THE NEXT RUN RETRIES THEM - SEE PARAGRAPH 0900 OF ACDSUM0. *
001100*****************************************************************
001200* 04/09/19 JMT  NEW PARAMETER AREA FOR THE ACDDRV0/ACDSUM0      *
001300*               CALL INTERFACE.                                *
001400*****************************************************************
001500 01  ACD-PARM-AREA.
001600     05  PARM-LENGTH             PIC S9(04) COMP VALUE 84.
001700     05  PARM-TENANT-ID          PIC X(08).
001800     05  PARM-TENANT-NAME        PIC X(20).
001900     05  PARM-WINDOW-START       PIC X(19).
002000     05  PARM-WINDOW-END         PIC X(19).
002100     05  PARM-RETCODE            PIC S9(04) COMP.
002200         88  PARM-TENANT-OK          VALUE 0.
002300         88  PARM-TENANT-FAILED      VALUE 1 THRU 9999.
002400     05  PARM-EVENTS-READ        PIC S9(09) COMP.
002500     05  PARM-CALLS-SUMMARIZED   PIC S9(09) COMP.
002600     05  PARM-CALLS-DUP-SKIPPED  PIC S9(09) COMP.
002700     05  PARM-CALLS-DROPPED      PIC S9(09) COMP.
002800     05  FILLER                  PIC X(08).
