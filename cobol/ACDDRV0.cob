000100 PROCESS OUTDD(DISPLAYS) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ACDDRV0.
000400 AUTHOR. J M TREVINO.
000500 INSTALLATION. DATA CENTER OPERATIONS - ACD SUPPORT GROUP.
000600 DATE-WRITTEN. 04/09/87.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*****************************************************************
001000* DESCRIPTION:  BATCH DRIVER FOR THE ACD QUEUE-LOG SUMMARIZATION *
001100*               RUN.  READS THE CENTRAL PBX REGISTRY (ACDPREG), *
001200*               PICKS THE TENANTS THAT ARE ACTIVE AND IN THE    *
001300*               CALLCENTER GROUP, THEN CALLS ACDSUM0 ONCE FOR   *
001400*               EACH ONE TO SUMMARIZE THAT TENANT'S RAW QUEUE   *
001500*               EVENT LOG INTO CALL RECORDS.                   *
001600*****************************************************************
001700* THIS ROUTINE AND ITS COMPANION ACDSUM0 ARE MAINTAINED BY THE  *
001800* ACD SUPPORT GROUP.  DO NOT CHANGE THE REGISTRY RECORD LAYOUT  *
001900* WITHOUT ALSO CHANGING COPYBOOK ACDPREG, AND DO NOT CHANGE THE *
002000* PARAMETER AREA WITHOUT ALSO CHANGING COPYBOOK ACDPARM.        *
002100*****************************************************************
002200* CHANGE LOG                                                    *
002300*-----------------------------------------------------------------
002400* DATE     BY   REQUEST#     DESCRIPTION
002500*-----------------------------------------------------------------
002600* 04/09/87 JMT  INITIAL      ORIGINAL CODING - REPLACES THE
002700*                            MANUAL PER-TENANT JCL STREAM.
002800* 11/02/88 JMT  CR-0133      ADDED INVALID-URL SKIP LOGIC, R1.2.
002900* 06/14/90 DLW  CR-0271      RAISED TENANT TABLE FROM 50 TO 200
003000*                            ENTRIES FOR THE REGION CONSOLIDATION.
003100* 02/20/93 DLW  CR-0355      ADDED GRAND TOTAL LINE TO RUN LOG.
003200* 09/08/96 RG   CR-0489      CONTROL CARD NOW OPTIONAL - DEFAULTS
003300*                            TO TODAY'S WINDOW WHEN NOT SUPPLIED.
003400* 12/29/98 RG   Y2K-0041     YEAR 2000 REMEDIATION - SWITCHED THE
003500*                            SYSTEM DATE ACCEPT TO THE YYYYMMDD
003600*                            FORM SO NO 2-DIGIT WINDOWING LOGIC
003700*                            IS NEEDED ANYWHERE IN THIS PROGRAM.
003800* 03/03/99 RG   Y2K-0041F    FOLLOW-UP - VERIFIED CONTROL CARD
003900*                            WINDOW TIMESTAMPS CARRY 4-DIGIT YEAR.
004000* 07/11/03 KLM  CR-0612      TENANT NAME PARSE REWRITTEN TO SCAN
004100*                            THE DB-URL RIGHT TO LEFT - VENDOR
004200*                            STARTED EMBEDDING PORT NUMBERS.
004300* 05/19/08 KLM  CR-0744      SKIPPED-URL MESSAGE NOW GOES TO THE
004400*                            RUN LOG INSTEAD OF SYSOUT ONLY.
004500* 10/02/14 PJH  CR-0901      ADDED PARM-CALLS-DROPPED TO THE
004600*                            GRAND TOTALS (NO-ENTERQUEUE CALLS).
004700* 04/02/19 JMT  CR-1047      REBUILT AGAINST THE NEW PBX REGISTRY
004800*                            FILE - REPLACES THE RETIRED FEED.
004900* 02/08/21 RG   CR-2021-118  WIDENED CALLID/TENANT NAME FIELDS,
005000*                            SEE COPYBOOKS ACDPREG AND ACDPARM.
005100*-----------------------------------------------------------------
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-TEXT IS '0' THRU '9'
006000     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
006100            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ACDPREG-FILE ASSIGN TO PBXREG
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-PREG-FILE-STATUS.
006700     SELECT ACDCTL-FILE  ASSIGN TO ACDCTL
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-CTL-FILE-STATUS.
007000     SELECT ACDRLOG-FILE ASSIGN TO ACDRLOG
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-RLOG-FILE-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ACDPREG-FILE
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORD CONTAINS 100 CHARACTERS
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS ACDPREG-RECORD.
008200     COPY ACDPREG.
008300
008400 FD  ACDCTL-FILE
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORD CONTAINS 80 CHARACTERS
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS ACDCTL-RECORD.
009000 01  ACDCTL-RECORD.
009100     05  CTL-WINDOW-START        PIC X(19).
009200     05  FILLER                  PIC X(01).
009300     05  CTL-WINDOW-END          PIC X(19).
009400     05  FILLER                  PIC X(41).
009500
009600 FD  ACDRLOG-FILE
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORD CONTAINS 133 CHARACTERS
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS ACDRLOG-RECORD.
010200 01  ACDRLOG-RECORD.
010300     05  RLOG-TEXT               PIC X(120).
010400     05  FILLER                  PIC X(013).
010500
010600 WORKING-STORAGE SECTION.
010700*--------------------------------------------------------------*
010800* 77-LEVEL SWITCHES AND STANDALONE COUNTERS                    *
010900*--------------------------------------------------------------*
011000 77  WS-TENANT-COUNT             PIC S9(04) COMP VALUE ZERO.
011100 77  WS-MAX-TENANTS              PIC S9(04) COMP VALUE 200.
011200 77  WS-TENX                     PIC S9(04) COMP VALUE ZERO.
011300 77  WS-SCAN-I                   PIC S9(04) COMP VALUE ZERO.
011400 77  WS-SLASH-POS                PIC S9(04) COMP VALUE ZERO.
011500 77  WS-REGISTRY-READ-COUNT      PIC S9(09) COMP VALUE ZERO.
011600
011700*--------------------------------------------------------------*
011800* FILE STATUS / SWITCH GROUP                                   *
011900*--------------------------------------------------------------*
012000 01  WS-FILE-STATUSES.
012100     05  WS-PREG-FILE-STATUS     PIC X(02).
012200         88  PREG-STATUS-OK          VALUE '00'.
012300         88  PREG-STATUS-EOF         VALUE '10'.
012400     05  WS-CTL-FILE-STATUS      PIC X(02).
012500         88  CTL-STATUS-OK           VALUE '00'.
012600     05  WS-RLOG-FILE-STATUS     PIC X(02).
012700     05  FILLER                  PIC X(02).
012800
012900 01  WS-SWITCHES.
013000     05  WS-PBX-EOF-SWITCH       PIC X(01) VALUE 'N'.
013100         88  PBX-REGISTRY-EOF        VALUE 'Y'.
013200     05  WS-CTL-CARD-SWITCH      PIC X(01) VALUE 'N'.
013300         88  CTL-CARD-MISSING        VALUE 'Y'.
013400     05  WS-TENANT-NAME-SWITCH   PIC X(01) VALUE 'N'.
013500         88  WS-TENANT-NAME-VALID    VALUE 'Y'.
013600         88  WS-TENANT-NAME-INVALID  VALUE 'N'.
013700     05  WS-TRACE-SWITCH         PIC X(01) VALUE 'N'.
013800         88  WS-TRACE-REQUESTED      VALUE 'Y'.
013900         88  WS-TRACE-NOT-REQUESTED  VALUE 'N'.
014000     05  FILLER                  PIC X(01).
014100
014200*--------------------------------------------------------------*
014300* PROCESSING WINDOW AND SYSTEM DATE/TIME                       *
014400*--------------------------------------------------------------*
014500 01  WS-WINDOW-AREA.
014600     05  WS-WINDOW-START         PIC X(19).
014700     05  WS-WINDOW-END           PIC X(19).
014800     05  FILLER                  PIC X(02).
014900
015000 01  WS-SYSTEM-DATE              PIC 9(08) VALUE ZERO.
015100 01  WS-SYSTEM-DATE-RD REDEFINES WS-SYSTEM-DATE.
015200     05  WS-SYS-CCYY             PIC 9(04).
015300     05  WS-SYS-MM               PIC 9(02).
015400     05  WS-SYS-DD               PIC 9(02).
015500
015600 01  WS-SYSTEM-TIME              PIC 9(08) VALUE ZERO.
015700 01  WS-SYSTEM-TIME-RD REDEFINES WS-SYSTEM-TIME.
015800     05  WS-SYS-HH               PIC 9(02).
015900     05  WS-SYS-MI               PIC 9(02).
016000     05  WS-SYS-SS               PIC 9(02).
016100     05  WS-SYS-HH100            PIC 9(02).
016200
016300*--------------------------------------------------------------*
016400* DB-URL PARSE WORK AREA - SCANNED RIGHT TO LEFT FOR THE        *
016500* TRAILING /TENANT-NAME SEGMENT (SEE 0350/0360 BELOW)          *
016600*--------------------------------------------------------------*
016700 01  WS-DBURL-WORK               PIC X(60).
016800 01  WS-DBURL-TABLE REDEFINES WS-DBURL-WORK.
016900     05  WS-DBURL-CHAR           PIC X(01) OCCURS 60 TIMES.
017000 01  WS-DBURL-TENANT-NAME        PIC X(20).
017100
017200*--------------------------------------------------------------*
017300* TENANT TABLE BUILT BY U1 (REGISTRY SELECTION) AND WALKED     *
017400* ONE ENTRY AT A TIME BY 0500 BELOW                            *
017500*--------------------------------------------------------------*
017600 01  WS-TENANT-TABLE.
017700     05  WS-TENANT-ENTRY OCCURS 200 TIMES
017800                           INDEXED BY WS-TENANT-NDX.
017900         10  TENT-ID             PIC X(08).
018000         10  TENT-NAME           PIC X(20).
018100
018200*--------------------------------------------------------------*
018300* GRAND TOTALS ACROSS ALL TENANTS (CONTROL INFORMATION)        *
018400*--------------------------------------------------------------*
018500 01  WS-GRAND-TOTALS.
018600     05  WS-GRAND-EVENTS-READ    PIC S9(09) COMP VALUE ZERO.
018700     05  WS-GRAND-CALLS-SUMM     PIC S9(09) COMP VALUE ZERO.
018800     05  WS-GRAND-CALLS-DUP      PIC S9(09) COMP VALUE ZERO.
018900     05  WS-GRAND-CALLS-DROPPED  PIC S9(09) COMP VALUE ZERO.
019000     05  FILLER                  PIC X(04).
019100
019200*--------------------------------------------------------------*
019300* RUN LOG MESSAGE BUILD AREAS                                  *
019400*--------------------------------------------------------------*
019500 01  WS-MESSAGE-AREA.
019600     05  WS-MSG-TENANT-ID        PIC X(08).
019700     05  WS-MSG-TENANT-NAME      PIC X(20).
019800     05  WS-MSG-EVENTS-READ      PIC ZZZ,ZZZ,ZZ9.
019900     05  WS-MSG-CALLS-SUMM       PIC ZZZ,ZZZ,ZZ9.
020000     05  WS-MSG-CALLS-DUP        PIC ZZZ,ZZZ,ZZ9.
020100     05  WS-MSG-CALLS-DROPPED    PIC ZZZ,ZZZ,ZZ9.
020200     05  WS-MSG-RETCODE          PIC -ZZZ9.
020300     05  FILLER                  PIC X(04).
020400
020500 COPY ACDPARM.
020600
020700 PROCEDURE DIVISION.
020800
020900 0000-MAIN-LINE.
021000     PERFORM 0100-INITIALIZE THRU 0100-EXIT
021100     PERFORM 0200-READ-CONTROL-CARD THRU 0200-EXIT
021200     PERFORM 0300-LOAD-REGISTRY THRU 0300-EXIT
021300         UNTIL PBX-REGISTRY-EOF
021400     PERFORM 0400-CHECK-TENANT-COUNT THRU 0400-EXIT
021500     IF WS-TENANT-COUNT GREATER THAN ZERO
021600         PERFORM 0500-PROCESS-ONE-TENANT THRU 0500-EXIT
021700             VARYING WS-TENX FROM 1 BY 1
021800             UNTIL WS-TENX GREATER THAN WS-TENANT-COUNT
021900     END-IF
022000     PERFORM 0900-WRITE-GRAND-TOTALS THRU 0900-EXIT
022100     PERFORM 9999-TERMINATE THRU 9999-EXIT
022200     GOBACK.
022300
022400*--------------------------------------------------------------*
022500* 0100 - OPEN THE RUN LOG AND THE REGISTRY, STAMP THE RUN      *
022600*--------------------------------------------------------------*
022700 0100-INITIALIZE.
022800     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD
022900     ACCEPT WS-SYSTEM-TIME FROM TIME
023000     OPEN EXTEND ACDRLOG-FILE
023100     IF WS-RLOG-FILE-STATUS NOT = '00' AND NOT = '05'
023200         OPEN OUTPUT ACDRLOG-FILE
023300     END-IF
023400     MOVE SPACES TO RLOG-TEXT
023500     STRING 'ACDDRV0 - ACD QUEUE-LOG SUMMARIZATION - RUN DATE '
023600             WS-SYS-MM '/' WS-SYS-DD '/' WS-SYS-CCYY
023700             DELIMITED BY SIZE INTO RLOG-TEXT
023800     WRITE ACDRLOG-RECORD
023900     OPEN INPUT ACDPREG-FILE.
024000 0100-EXIT.
024100     EXIT.
024200
024300*--------------------------------------------------------------*
024400* 0200 - PICK UP THE OPTIONAL WINDOW CONTROL CARD.  WHEN IT IS *
024500* MISSING OR BLANK THE WINDOW DEFAULTS TO TODAY, 00:00:00      *
024600* THROUGH 23:59:59 (CR-0489).                                  *
024700*--------------------------------------------------------------*
024800 0200-READ-CONTROL-CARD.
024900     OPEN INPUT ACDCTL-FILE
025000     IF WS-CTL-FILE-STATUS NOT = '00'
025100         SET CTL-CARD-MISSING TO TRUE
025200     ELSE
025300         READ ACDCTL-FILE
025400             AT END
025500                 SET CTL-CARD-MISSING TO TRUE
025600         END-READ
025700         CLOSE ACDCTL-FILE
025800     END-IF
025900     IF CTL-CARD-MISSING OR CTL-WINDOW-START = SPACES
026000         PERFORM 0250-DEFAULT-WINDOW THRU 0250-EXIT
026100     ELSE
026200         MOVE CTL-WINDOW-START TO WS-WINDOW-START
026300         MOVE CTL-WINDOW-END   TO WS-WINDOW-END
026400     END-IF.
026500 0200-EXIT.
026600     EXIT.
026700
026800 0250-DEFAULT-WINDOW.
026900     MOVE SPACES TO WS-WINDOW-START
027000     MOVE SPACES TO WS-WINDOW-END
027100     STRING WS-SYS-CCYY '-' WS-SYS-MM '-' WS-SYS-DD
027200             ' 00:00:00' DELIMITED BY SIZE
027300         INTO WS-WINDOW-START
027400     STRING WS-SYS-CCYY '-' WS-SYS-MM '-' WS-SYS-DD
027500             ' 23:59:59' DELIMITED BY SIZE
027600         INTO WS-WINDOW-END.
027700 0250-EXIT.
027800     EXIT.
027900
028000*--------------------------------------------------------------*
028100* 0300 - U1 REGISTRY SELECTION.  ONE PASS OF THE PBX REGISTRY, *
028200* KEEPING THE ACTIVE CALLCENTER TENANTS (R1.1) THAT PARSE A    *
028300* TENANT NAME OUT OF THEIR DB-URL (R1.2).                      *
028400*--------------------------------------------------------------*
028500 0300-LOAD-REGISTRY.
028600     READ ACDPREG-FILE
028700         AT END
028800             SET PBX-REGISTRY-EOF TO TRUE
028900     END-READ
029000     IF PBX-REGISTRY-EOF
029100         GO TO 0300-EXIT
029200     END-IF
029300     ADD 1 TO WS-REGISTRY-READ-COUNT
029400     IF PREG-STATE-ACTIVE AND PREG-GROUP-CALLCTR
029500         PERFORM 0350-PARSE-TENANT-NAME THRU 0350-EXIT
029600         IF WS-TENANT-NAME-VALID
029700             PERFORM 0380-ADD-TENANT-ENTRY THRU 0380-EXIT
029800         ELSE
029900             MOVE SPACES TO RLOG-TEXT
030000             STRING 'ACDDRV0 - INVALID DB-URL FOR PBX '
030100                     PREG-PBX-ID ' - ENTRY SKIPPED'
030200                     DELIMITED BY SIZE INTO RLOG-TEXT
030300             WRITE ACDRLOG-RECORD
030400         END-IF
030500     END-IF.
030600 0300-EXIT.
030700     EXIT.
030800
030900*--------------------------------------------------------------*
031000* 0350 - PARSE THE TENANT NAME OUT OF PREG-DB-URL.  THE TENANT *
031100* NAME IS THE WORD AFTER THE LAST '/' (CR-0612 REWRITE SCANS   *
031200* RIGHT TO LEFT SO A TRAILING PORT NUMBER DOES NOT CONFUSE IT).*
031300*--------------------------------------------------------------*
031400 0350-PARSE-TENANT-NAME.
031500     MOVE PREG-DB-URL TO WS-DBURL-WORK
031600     MOVE ZERO TO WS-SLASH-POS
031700     MOVE 60 TO WS-SCAN-I
031800     PERFORM 0360-SCAN-FOR-SLASH THRU 0360-EXIT
031900         UNTIL WS-SCAN-I < 1 OR WS-SLASH-POS > ZERO
032000     SET WS-TENANT-NAME-INVALID TO TRUE
032100     IF WS-SLASH-POS > ZERO AND WS-SLASH-POS < 60
032200         MOVE SPACES TO WS-DBURL-TENANT-NAME
032300         MOVE WS-DBURL-WORK(WS-SLASH-POS + 1 : )
032400             TO WS-DBURL-TENANT-NAME
032500         IF WS-DBURL-TENANT-NAME NOT = SPACES
032600             SET WS-TENANT-NAME-VALID TO TRUE
032700         END-IF
032800     END-IF.
032900 0350-EXIT.
033000     EXIT.
033100
033200 0360-SCAN-FOR-SLASH.
033300     IF WS-DBURL-CHAR(WS-SCAN-I) = '/'
033400         MOVE WS-SCAN-I TO WS-SLASH-POS
033500     ELSE
033600         SUBTRACT 1 FROM WS-SCAN-I
033700     END-IF.
033800 0360-EXIT.
033900     EXIT.
034000
034100 0380-ADD-TENANT-ENTRY.
034200     IF WS-TENANT-COUNT < WS-MAX-TENANTS
034300         ADD 1 TO WS-TENANT-COUNT
034400         SET WS-TENANT-NDX TO WS-TENANT-COUNT
034500         MOVE PREG-PBX-ID TO TENT-ID(WS-TENANT-NDX)
034600         MOVE WS-DBURL-TENANT-NAME TO TENT-NAME(WS-TENANT-NDX)
034700     ELSE
034800         MOVE SPACES TO RLOG-TEXT
034900         STRING 'ACDDRV0 - TENANT TABLE FULL AT '
035000                 WS-MAX-TENANTS ' ENTRIES - PBX '
035100                 PREG-PBX-ID ' IGNORED'
035200                 DELIMITED BY SIZE INTO RLOG-TEXT
035300         WRITE ACDRLOG-RECORD
035400     END-IF.
035500 0380-EXIT.
035600     EXIT.
035700
035800*--------------------------------------------------------------*
035900* 0400 - IF THE REGISTRY YIELDED NO TENANTS AT ALL, LOG IT AND *
036000* LET THE RUN END NORMALLY (NOT AN ABEND CONDITION).           *
036100*--------------------------------------------------------------*
036200 0400-CHECK-TENANT-COUNT.
036300     IF WS-TENANT-COUNT = ZERO
036400         MOVE SPACES TO RLOG-TEXT
036500         MOVE 'ACDDRV0 - NO DATABASE URLS FOUND'
036600             TO RLOG-TEXT
036700         WRITE ACDRLOG-RECORD
036800         DISPLAY 'ACDDRV0: NO DATABASE URLS FOUND'
036900     END-IF.
037000 0400-EXIT.
037100     EXIT.
037200
037300*--------------------------------------------------------------*
037400* 0500 - DRIVE ACDSUM0 ONCE PER TENANT (U2/U3/U4 LIVE THERE).  *
037500* R4.2 - A FAILURE ON ONE TENANT MUST NOT STOP THE REST, SO NO *
037600* CONDITION HERE EVER SKIPS THE REMAINING LOOP ITERATIONS.     *
037700*--------------------------------------------------------------*
037800 0500-PROCESS-ONE-TENANT.
037900     MOVE SPACES TO PARM-TENANT-ID
038000     MOVE SPACES TO PARM-TENANT-NAME
038100     MOVE ZERO   TO PARM-RETCODE
038200     MOVE ZERO   TO PARM-EVENTS-READ
038300     MOVE ZERO   TO PARM-CALLS-SUMMARIZED
038400     MOVE ZERO   TO PARM-CALLS-DUP-SKIPPED
038500     MOVE ZERO   TO PARM-CALLS-DROPPED
038600     MOVE TENT-ID(WS-TENX)   TO PARM-TENANT-ID
038700     MOVE TENT-NAME(WS-TENX) TO PARM-TENANT-NAME
038800     MOVE WS-WINDOW-START    TO PARM-WINDOW-START
038900     MOVE WS-WINDOW-END      TO PARM-WINDOW-END
039000     CALL 'ACDSUM0' USING ACD-PARM-AREA
039100     MOVE PARM-TENANT-ID        TO WS-MSG-TENANT-ID
039200     MOVE PARM-TENANT-NAME      TO WS-MSG-TENANT-NAME
039300     MOVE PARM-EVENTS-READ      TO WS-MSG-EVENTS-READ
039400     MOVE PARM-CALLS-SUMMARIZED TO WS-MSG-CALLS-SUMM
039500     MOVE PARM-CALLS-DUP-SKIPPED TO WS-MSG-CALLS-DUP
039600     MOVE PARM-CALLS-DROPPED    TO WS-MSG-CALLS-DROPPED
039700     MOVE SPACES TO RLOG-TEXT
039800     IF PARM-TENANT-OK
039900         STRING 'ACDDRV0 - ' WS-MSG-TENANT-NAME
040000             ' DATA PUSHED - EVENTS ' WS-MSG-EVENTS-READ
040100             ' CALLS ' WS-MSG-CALLS-SUMM
040200             ' DUPS ' WS-MSG-CALLS-DUP
040300             ' DROPPED ' WS-MSG-CALLS-DROPPED
040400             DELIMITED BY SIZE INTO RLOG-TEXT
040500     ELSE
040600         MOVE PARM-RETCODE TO WS-MSG-RETCODE
040700         STRING 'ACDDRV0 - ' WS-MSG-TENANT-NAME
040800             ' FAILED - RETURN CODE' WS-MSG-RETCODE
040900             ' - CONTINUING WITH NEXT TENANT'
041000             DELIMITED BY SIZE INTO RLOG-TEXT
041100     END-IF
041200     WRITE ACDRLOG-RECORD
041300     ADD PARM-EVENTS-READ      TO WS-GRAND-EVENTS-READ
041400     ADD PARM-CALLS-SUMMARIZED TO WS-GRAND-CALLS-SUMM
041500     ADD PARM-CALLS-DUP-SKIPPED TO WS-GRAND-CALLS-DUP
041600     ADD PARM-CALLS-DROPPED    TO WS-GRAND-CALLS-DROPPED.
041700 0500-EXIT.
041800     EXIT.
041900
042000*--------------------------------------------------------------*
042100* 0900 - GRAND TOTAL CONTROL LINE ACROSS ALL TENANTS THIS RUN  *
042200*--------------------------------------------------------------*
042300 0900-WRITE-GRAND-TOTALS.
042400     MOVE WS-GRAND-EVENTS-READ     TO WS-MSG-EVENTS-READ
042500     MOVE WS-GRAND-CALLS-SUMM      TO WS-MSG-CALLS-SUMM
042600     MOVE WS-GRAND-CALLS-DUP       TO WS-MSG-CALLS-DUP
042700     MOVE WS-GRAND-CALLS-DROPPED   TO WS-MSG-CALLS-DROPPED
042800     MOVE SPACES TO RLOG-TEXT
042900     STRING 'ACDDRV0 - GRAND TOTALS - EVENTS ' WS-MSG-EVENTS-READ
043000             ' CALLS ' WS-MSG-CALLS-SUMM
043100             ' DUPS ' WS-MSG-CALLS-DUP
043200             ' DROPPED ' WS-MSG-CALLS-DROPPED
043300             DELIMITED BY SIZE INTO RLOG-TEXT
043400     WRITE ACDRLOG-RECORD.
043500 0900-EXIT.
043600     EXIT.
043700
043800*--------------------------------------------------------------*
043900* 9999 - CLOSE DOWN AND RETURN CONTROL TO THE SCHEDULER        *
044000*--------------------------------------------------------------*
044100 9999-TERMINATE.
044200     CLOSE ACDPREG-FILE
044300     CLOSE ACDRLOG-FILE.
044400 9999-EXIT.
044500     EXIT.
