000100*****************************************************************
000200* ACDPREG  --  PBX REGISTRY RECORD LAYOUT                        *
000300*****************************************************************
000400* ONE ROW PER TENANT PBX SYSTEM KNOWN TO THE CENTRAL ACD        *
000500* REGISTRY.  READ SEQUENTIALLY BY ACDDRV0, PARAGRAPH 0300.      *
000600* ONLY ENTRIES WITH PREG-STATE = 'active' AND PREG-GROUP-CAT =  *
000700* 'callcenter' ARE OF INTEREST TO THE SUMMARIZATION RUN.        *
000800*****************************************************************
000900* 04/02/19 JMT  NEW RECORD FOR THE REGISTRY FEED.               *
001000* 06/11/19 JMT  WIDENED PREG-DB-URL FOR LONG HOSTNAMES.         *
001100*****************************************************************
001200 01  ACDPREG-RECORD.
001300     05  PREG-PBX-ID             PIC X(08).
001400     05  PREG-DB-URL             PIC X(60).
001500     05  PREG-STATE              PIC X(10).
001600         88  PREG-STATE-ACTIVE       VALUE 'active'.
001700     05  PREG-GROUP-CAT          PIC X(12).
001800         88  PREG-GROUP-CALLCTR      VALUE 'callcenter'.
001900     05  FILLER                  PIC X(10).
