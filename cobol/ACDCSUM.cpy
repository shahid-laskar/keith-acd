000100*****************************************************************
000200* ACDCSUM  --  CALL SUMMARY RECORD LAYOUT                        *
000300*****************************************************************
000400* ONE ROW PER FINISHED CALL, BUILT BY ACDSUM0 FROM THE RAW      *
000500* QUEUE EVENTS OF THAT CALL.  CSUM-CALLID IS THE UNIQUE KEY OF  *
000600* THE PER-TENANT CALL-LOG OUTPUT FILE.  A WRITE THAT COMES BACK *
000700* INVALID KEY MEANS THE CALL WAS ALREADY SUMMARIZED ON A PRIOR  *
000800* RUN AND IS SKIPPED - SEE PARAGRAPH 6050 OF ACDSUM0.           *
000900*                                                                *
001000* THE THREE DURATION FIELDS ARE SIGNED PACKED-DECIMAL SECONDS,  *
001100* TWO IMPLIED DECIMAL PLACES.  CSUM-HOLD-DURATION IS ALWAYS AN  *
001200* INTEGRAL NUMBER OF SECONDS BECAUSE IT IS BUILT BY SUBTRACTING *
001300* WHOLE-SECOND TIMESTAMPS.                                      *
001400*****************************************************************
001500* 04/09/19 JMT  NEW RECORD FOR THE CALL SUMMARY OUTPUT FILE.    *
001600* 02/08/21 RG   CR-2021-118 - WIDENED CSUM-CALLID TO X(20).     *
001700* 03/15/24 PJH  AB-5518 - CORRECTED THIS HEADER'S PARAGRAPH     *
001800*               CROSS-REFERENCE AFTER THE ACDSUM0 REWORK.      *
001900*****************************************************************
002000 01  ACDCSUM-RECORD.
002100     05  CSUM-CALLID             PIC X(20).
002200     05  CSUM-QUEUENAME          PIC X(20).
002300     05  CSUM-SRC                PIC X(20).
002400     05  CSUM-ENTERQUEUE-TIME    PIC X(19).
002500     05  CSUM-ABANDON-TIME       PIC X(19).
002600     05  CSUM-EXITEMPTY-TIME     PIC X(19).
002700     05  CSUM-CONNECT-TIME       PIC X(19).
002800     05  CSUM-COMPLETE-TIME      PIC X(19).
002900     05  CSUM-AGENT              PIC X(20).
003000     05  CSUM-WAITED-DURATION    PIC S9(7)V99 COMP-3.
003100     05  CSUM-CALL-DURATION      PIC S9(7)V99 COMP-3.
003200     05  CSUM-HOLD-DURATION      PIC S9(7)V99 COMP-3.
003300     05  CSUM-AGENT-COMPLETED    PIC X(01).
003400         88  CSUM-AGENT-DID-COMPLETE VALUE 'Y'.
003500     05  FILLER                  PIC X(20).
