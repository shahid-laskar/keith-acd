000100 PROCESS OUTDD(DISPLAYS) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. ACDSUM0.
000400 AUTHOR. J M TREVINO.
000500 INSTALLATION. DATA CENTER OPERATIONS - ACD SUPPORT GROUP.
000600 DATE-WRITTEN. 04/09/87.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*****************************************************************
001000* DESCRIPTION:  CALLED ONCE PER TENANT BY ACDDRV0.  DYNAMICALLY  *
001100*               ALLOCATES THAT TENANT'S RAW QUEUE EVENT LOG, THE *
001200*               TENANT'S CALL-LOG OUTPUT AND ITS CSV EXPORT.     *
001300*               MARKS THE TERMINAL EVENTS FALLING IN THE WINDOW, *
001400*               PULLS EVERY EVENT OF THOSE CALLS, COLLAPSES THEM *
001500*               INTO ONE SUMMARY ROW PER CALL AND WRITES THE     *
001600*               CALL-LOG AND CSV OUTPUTS, THEN PROMOTES THE      *
001700*               PROCESSED EVENTS TO FLAG=2.                     *
001800*****************************************************************
001900* RETURN CODE (PARM-RETCODE) CONVENTION:                        *
002000*    0  = TENANT COMPLETED, FLAG=1 EVENTS PROMOTED TO FLAG=2.    *
002100*    8  = COULD NOT OPEN THE QUEUE EVENT FILE.                   *
002200*   12  = COULD NOT OPEN THE CALL-LOG OUTPUT.                    *
002300*   16  = COULD NOT OPEN THE CSV EXPORT.                         *
002400*   20  = CALL-LOG WRITE FAILED FOR A REASON OTHER THAN A        *
002500*         DUPLICATE KEY.                                        *
002600* ANY NON-ZERO RETCODE LEAVES THE FLAG=1 EVENTS ALONE SO THE     *
002700* NEXT RUN OF ACDDRV0 WILL RETRY THIS TENANT (R4.2).             *
002800*****************************************************************
002900* CHANGE LOG                                                    *
003000*-----------------------------------------------------------------
003100* DATE     BY   REQUEST#     DESCRIPTION
003200*-----------------------------------------------------------------
003300* 04/09/87 JMT  INITIAL      ORIGINAL CODING - ONE DATA SET PER
003400*                            TENANT, IN-STORAGE AGGREGATION.
003500* 11/02/88 JMT  CR-0133      SPLIT MARK/SELECT/COMPLETE INTO
003600*                            THREE SEPARATE PASSES OF THE LOG.
003700* 06/14/90 DLW  CR-0271      RAISED EVENT AND CALL TABLE LIMITS
003800*                            FOR THE REGION CONSOLIDATION.
003900* 04/18/92 DLW  CR-0322      ADDED HOLD-TIME CALCULATION (R3.1).
004000* 02/20/93 DLW  CR-0355      ADDED PER-TENANT CONTROL COUNTERS
004100*                            RETURNED TO THE DRIVER VIA ACDPARM.
004200* 12/29/98 RG   Y2K-0041     YEAR 2000 REMEDIATION - THE JULIAN
004300*                            DAY NUMBER ROUTINE IN 5800 ALREADY
004400*                            CARRIES A 4-DIGIT YEAR, NO CHANGE
004500*                            REQUIRED, VERIFIED AND SIGNED OFF.
004600* 07/11/03 KLM  CR-0612      CSV EXPORT ADDED ALONGSIDE THE
004700*                            KEYED CALL-LOG OUTPUT.
004800* 05/19/08 KLM  CR-0744      DUPLICATE CALLID ON THE CALL-LOG IS
004900*                            NOW A SILENT SKIP, NOT AN ABEND.
005000* 10/02/14 PJH  CR-0901      DROPPED-CALL COUNTER ADDED FOR CALLS
005100*                            WITH NO ENTERQUEUE EVENT (R3.5).
005200* 04/02/19 JMT  CR-1047      REWORKED AGAINST THE NEW ACDQEVT AND
005300*                            ACDCSUM COPYBOOKS.
005400* 02/08/21 RG   CR-2021-118  WIDENED CALLID FIELDS THROUGHOUT,
005500*                            SEE COPYBOOKS ACDQEVT AND ACDCSUM.
005600* 03/15/24 PJH  AB-5518      7000 WAS PROMOTING EVERY FLAG=1
005700*                            RECORD IN THE FILE TO FLAG=2,
005800*                            INCLUDING CALLIDS LEFT AT FLAG=1 BY
005900*                            AN EARLIER TENANT FAILURE THAT THIS
006000*                            RUN NEVER PULLED INTO THE EVENT
006100*                            TABLE OR SUMMARIZED - THOSE CALLS
006200*                            WERE MARKED DONE AND LOST FOR GOOD.
006300*                            ADDED PARAGRAPH 2200 TO REBUILD THE
006400*                            FINISHED-CALLID TABLE FROM THE FLAG
006500*                            AS IT STANDS (PICKS UP STRANDED
006600*                            CALLIDS FROM A PRIOR FAILED RUN) AND
006700*                            NARROWED 7050 TO ONLY PROMOTE A
006800*                            CALLID THAT IS ACTUALLY IN THE
006900*                            TABLE THIS RUN BUILT AND SUMMARIZED.
007000*-----------------------------------------------------------------
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS NUMERIC-TEXT IS '0' THRU '9'
007900     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
008000            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT ACDQEVT-FILE ASSIGN TO QLOG
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-QEVT-FILE-STATUS.
008600     SELECT ACDCSUM-FILE ASSIGN TO CALLLOG
008700         ORGANIZATION IS INDEXED
008800         ACCESS MODE IS DYNAMIC
008900         RECORD KEY IS CSUM-CALLID
009000         FILE STATUS IS WS-CSUM-FILE-STATUS.
009100     SELECT ACDCSV-FILE  ASSIGN TO CSVOUT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-CSV-FILE-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  ACDQEVT-FILE
009800     RECORDING MODE IS F
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORD CONTAINS 125 CHARACTERS
010100     LABEL RECORDS ARE STANDARD
010200     DATA RECORD IS ACDQEVT-RECORD.
010300     COPY ACDQEVT.
010400
010500 FD  ACDCSUM-FILE
010600     RECORD CONTAINS 211 CHARACTERS
010700     LABEL RECORDS ARE STANDARD
010800     DATA RECORD IS ACDCSUM-RECORD.
010900     COPY ACDCSUM.
011000
011100 FD  ACDCSV-FILE
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORD CONTAINS 211 CHARACTERS
011500     LABEL RECORDS ARE STANDARD
011600     DATA RECORD IS ACDCSV-RECORD.
011700 01  ACDCSV-RECORD.
011800     05  CSV-LINE                PIC X(200).
011900     05  FILLER                  PIC X(011).
012000
012100 WORKING-STORAGE SECTION.
012200*--------------------------------------------------------------*
012300* 77-LEVEL SWITCHES AND STANDALONE COUNTERS                    *
012400*--------------------------------------------------------------*
012500 77  WS-EVENT-COUNT              PIC S9(05) COMP VALUE ZERO.
012600 77  WS-MAX-EVENTS               PIC S9(05) COMP VALUE 5000.
012700 77  WS-CALL-COUNT               PIC S9(05) COMP VALUE ZERO.
012800 77  WS-MAX-CALLS                PIC S9(05) COMP VALUE 2000.
012900 77  WS-SUMM-COUNT               PIC S9(05) COMP VALUE ZERO.
013000 77  WS-SORT-PASS                PIC S9(05) COMP VALUE ZERO.
013100 77  WS-SORT-I                   PIC S9(05) COMP VALUE ZERO.
013200 77  WS-GROUP-START              PIC S9(05) COMP VALUE ZERO.
013300 77  WS-GROUP-END                PIC S9(05) COMP VALUE ZERO.
013400 77  WS-EVT-NDX                  PIC S9(05) COMP VALUE ZERO.
013500 77  WS-HC-COUNT                 PIC S9(03) COMP VALUE ZERO.
013600 77  WS-HC-NDX                   PIC S9(03) COMP VALUE ZERO.
013700 77  WS-MAX-HOLD-CYCLE           PIC S9(03) COMP VALUE 50.
013800 77  WS-SCAN-J                   PIC S9(03) COMP VALUE ZERO.
013900 77  WS-TENANT-NAME-LEN          PIC S9(03) COMP VALUE ZERO.
014000
014100*--------------------------------------------------------------*
014200* FILE STATUS / SWITCH GROUP                                   *
014300*--------------------------------------------------------------*
014400 01  WS-FILE-STATUSES.
014500     05  WS-QEVT-FILE-STATUS     PIC X(02).
014600         88  QEVT-STATUS-OK          VALUE '00'.
014700     05  WS-CSUM-FILE-STATUS     PIC X(02).
014800         88  CSUM-STATUS-OK          VALUE '00'.
014900         88  CSUM-STATUS-DUP         VALUE '22'.
015000     05  WS-CSV-FILE-STATUS      PIC X(02).
015100     05  FILLER                  PIC X(02).
015200
015300 01  WS-SWITCHES.
015400     05  WS-QEVT-EOF-SWITCH      PIC X(01) VALUE 'N'.
015500         88  QEVT-AT-EOF             VALUE 'Y'.
015600     05  WS-CALLID-FOUND-SWITCH  PIC X(01) VALUE 'N'.
015700         88  CALLID-WAS-FOUND        VALUE 'Y'.
015800     05  WS-CUR-DID-CONNECT-SW   PIC X(01) VALUE 'N'.
015900         88  WS-CUR-DID-CONNECT      VALUE 'Y'.
016000     05  WS-QEVT-OPEN-SWITCH     PIC X(01) VALUE 'N'.
016100     05  WS-CSUM-OPEN-SWITCH     PIC X(01) VALUE 'N'.
016200     05  WS-CSV-OPEN-SWITCH      PIC X(01) VALUE 'N'.
016300     05  WS-TRACE-SWITCH         PIC X(01) VALUE 'N'.
016400         88  WS-TRACE-REQUESTED      VALUE 'Y'.
016500         88  WS-TRACE-NOT-REQUESTED  VALUE 'N'.
016600     05  FILLER                  PIC X(01).
016700
016800*--------------------------------------------------------------*
016900* DYNAMIC ALLOCATION WORK AREA (BPXWDYN)                       *
017000*--------------------------------------------------------------*
017100 01  WS-DYNALLOC-AREA.
017200     05  BPXWDYN                 PIC X(08) VALUE 'BPXWDYN'.
017300     05  ALLOC-STRING.
017400         10  ALLOC-LENGTH        PIC S9(4) BINARY VALUE ZERO.
017500         10  ALLOC-TEXT          PIC X(100).
017600     05  FILLER                  PIC X(04).
017700
017800 01  WS-TENANT-NAME-WORK         PIC X(20).
017900 01  WS-TENANT-NAME-TABLE REDEFINES WS-TENANT-NAME-WORK.
018000     05  WS-TENANT-NAME-CHAR     PIC X(01) OCCURS 20 TIMES.
018100
018200 01  WS-QLOG-DSN-AREA.
018300     05  WS-QLOG-DSN             PIC X(44).
018400     05  FILLER                  PIC X(06).
018500 01  WS-CALLLOG-DSN-AREA.
018600     05  WS-CALLLOG-DSN          PIC X(44).
018700     05  FILLER                  PIC X(06).
018800 01  WS-CSVOUT-DSN-AREA.
018900     05  WS-CSVOUT-DSN           PIC X(44).
019000     05  FILLER                  PIC X(06).
019100
019200*--------------------------------------------------------------*
019300* TIMESTAMP BREAKOUT - USED BY 5800 TO COMPUTE A JULIAN DAY     *
019400* NUMBER AND AN ABSOLUTE SECOND COUNT FOR HOLD-TIME ARITHMETIC  *
019500*--------------------------------------------------------------*
019600 01  WS-TS-WORK                  PIC X(19).
019700 01  WS-TS-BROKEN REDEFINES WS-TS-WORK.
019800     05  TS-YYYY                 PIC 9(04).
019900     05  FILLER                  PIC X(01).
020000     05  TS-MM                   PIC 9(02).
020100     05  FILLER                  PIC X(01).
020200     05  TS-DD                   PIC 9(02).
020300     05  FILLER                  PIC X(01).
020400     05  TS-HH                   PIC 9(02).
020500     05  FILLER                  PIC X(01).
020600     05  TS-MI                   PIC 9(02).
020700     05  FILLER                  PIC X(01).
020800     05  TS-SS                   PIC 9(02).
020900
021000 01  WS-ABS-SECONDS-WORK.
021100     05  WS-JDN                  PIC S9(09) COMP.
021200     05  WS-JDN-A                PIC S9(09) COMP.
021300     05  WS-JDN-Y                PIC S9(09) COMP.
021400     05  WS-JDN-M                PIC S9(09) COMP.
021500     05  WS-ABS-SECONDS          PIC S9(18) COMP.
021600     05  FILLER                  PIC X(04).
021700
021800*--------------------------------------------------------------*
021900* NUMERIC PARSE WORK AREA FOR DATA1/DATA2/DATA3 (R3.6) - THE    *
022000* RAW FIELD IS A ZERO-PADDED 'DDDDDDD.DD' SHAPE OR ALL SPACES.  *
022100*--------------------------------------------------------------*
022200 01  WS-NUMERIC-PARSE-AREA.
022300     05  WS-NUM-RAW              PIC X(10).
022400     05  WS-NUM-RAW-R REDEFINES WS-NUM-RAW.
022500         10  WS-NUM-INT-PART     PIC X(07).
022600         10  WS-NUM-DOT          PIC X(01).
022700         10  WS-NUM-DEC-PART     PIC X(02).
022800     05  WS-NUM-INT-9            PIC 9(07).
022900     05  WS-NUM-DEC-9            PIC 9(02).
023000     05  WS-NUM-RESULT           PIC S9(7)V99 COMP-3.
023100     05  FILLER                  PIC X(04).
023200
023300*--------------------------------------------------------------*
023400* RAW EVENT TABLE - EVERY EVENT OF A FINISHED CALL IS LOADED    *
023500* HERE (U2 SELECT PHASE), SORTED BY CALLID THEN TIME (4000),    *
023600* THEN WALKED AS A CONTROL BREAK IN 5000.                      *
023700*--------------------------------------------------------------*
023800 01  WS-EVENT-TABLE.
023900     05  WS-EVENT-ENTRY OCCURS 5000 TIMES
024000                           INDEXED BY WS-EVT-NDX2.
024100         10  EVT-TIME            PIC X(19).
024200         10  EVT-CALLID          PIC X(20).
024300         10  EVT-QNAME           PIC X(20).
024400         10  EVT-QAGENT          PIC X(20).
024500         10  EVT-EVENT           PIC X(14).
024600         10  EVT-DATA1           PIC X(10).
024700         10  EVT-DATA2           PIC X(10).
024800         10  EVT-DATA3           PIC X(10).
024900
025000 01  WS-EVENT-HOLD.
025100     05  HOLD-TIME               PIC X(19).
025200     05  HOLD-CALLID             PIC X(20).
025300     05  HOLD-QNAME              PIC X(20).
025400     05  HOLD-QAGENT             PIC X(20).
025500     05  HOLD-EVENT              PIC X(14).
025600     05  HOLD-DATA1              PIC X(10).
025700     05  HOLD-DATA2              PIC X(10).
025800     05  HOLD-DATA3              PIC X(10).
025900
026000*--------------------------------------------------------------*
026100* DISTINCT CALLID TABLE - THE SET OF CALLS MARKED FINISHED IN   *
026200* THIS WINDOW (U2 MARK PHASE, 2000-2150 BELOW)                  *
026300*--------------------------------------------------------------*
026400 01  WS-CALLID-TABLE.
026500     05  WS-SEL-CALLID-ENTRY OCCURS 2000 TIMES
026600                           INDEXED BY WS-CID-NDX.
026700         10  SEL-CALLID          PIC X(20).
026800
026900*--------------------------------------------------------------*
027000* HOLD-CYCLE TABLE - HOLD/UNHOLD/COMPLETE* EVENTS OF THE ONE    *
027100* CALL CURRENTLY BEING BUILT, IN TIME ORDER (R3.1)              *
027200*--------------------------------------------------------------*
027300 01  WS-HOLD-CYCLE-TABLE.
027400     05  WS-HOLD-CYCLE-ENTRY OCCURS 50 TIMES
027500                           INDEXED BY WS-HC-NDX2.
027600         10  HC-EVENT-CODE       PIC X(01).
027700             88  HC-IS-HOLD          VALUE 'H'.
027800             88  HC-IS-UNHOLD        VALUE 'U'.
027900         10  HC-ABS-SECONDS      PIC S9(18) COMP.
028000
028100*--------------------------------------------------------------*
028200* WORK FIELDS FOR THE CALL CURRENTLY BEING BUILT (5100-5700)    *
028300*--------------------------------------------------------------*
028400 01  WS-CURRENT-CALL-AREA.
028500     05  WS-CUR-QUEUENAME        PIC X(20).
028600     05  WS-CUR-SRC              PIC X(20).
028700     05  WS-CUR-ENTERQUEUE-TIME  PIC X(19).
028800     05  WS-CUR-ABANDON-TIME     PIC X(19).
028900     05  WS-CUR-EXITEMPTY-TIME   PIC X(19).
029000     05  WS-CUR-CONNECT-TIME     PIC X(19).
029100     05  WS-CUR-COMPLETE-TIME    PIC X(19).
029200     05  WS-CUR-AGENT            PIC X(20).
029300     05  WS-CUR-WAITED           PIC S9(7)V99 COMP-3.
029400     05  WS-CUR-CALLDUR          PIC S9(7)V99 COMP-3.
029500     05  WS-CUR-HOLDDUR          PIC S9(7)V99 COMP-3.
029600     05  WS-CUR-ABANDON-WAIT     PIC S9(7)V99 COMP-3.
029700     05  WS-CUR-AGENT-COMPLETED  PIC X(01).
029800     05  FILLER                  PIC X(04).
029900
030000*--------------------------------------------------------------*
030100* FINISHED SUMMARY TABLE - ONE ENTRY PER CALL TO BE WRITTEN     *
030200* (U4), BUILT IN PROCESSING ORDER BY 5700                       *
030300*--------------------------------------------------------------*
030400 01  WS-SUMMARY-TABLE.
030500     05  WS-SUMMARY-ENTRY OCCURS 2000 TIMES
030600                           INDEXED BY WS-SUM-NDX2.
030700         10  SUM-CALLID              PIC X(20).
030800         10  SUM-QUEUENAME           PIC X(20).
030900         10  SUM-SRC                 PIC X(20).
031000         10  SUM-ENTERQUEUE-TIME     PIC X(19).
031100         10  SUM-ABANDON-TIME        PIC X(19).
031200         10  SUM-EXITEMPTY-TIME      PIC X(19).
031300         10  SUM-CONNECT-TIME        PIC X(19).
031400         10  SUM-COMPLETE-TIME       PIC X(19).
031500         10  SUM-AGENT               PIC X(20).
031600         10  SUM-WAITED-DURATION     PIC S9(7)V99 COMP-3.
031700         10  SUM-CALL-DURATION       PIC S9(7)V99 COMP-3.
031800         10  SUM-HOLD-DURATION       PIC S9(7)V99 COMP-3.
031900         10  SUM-AGENT-COMPLETED     PIC X(01).
032000
032100 77  WS-SUM-NDX                  PIC S9(05) COMP VALUE ZERO.
032200
032300 01  WS-CSV-NUM-EDIT-1           PIC -9999999.99.
032400 01  WS-CSV-NUM-EDIT-2           PIC -9999999.99.
032500 01  WS-CSV-NUM-EDIT-3           PIC -9999999.99.
032600
032700*--------------------------------------------------------------*
032800* PER-TENANT CONTROL COUNTERS, COPIED BACK TO THE DRIVER VIA    *
032900* ACDPARM AT GOBACK TIME                                       *
033000*--------------------------------------------------------------*
033100 01  WS-TENANT-TOTALS.
033200     05  WS-TENANT-EVENTS-READ   PIC S9(09) COMP VALUE ZERO.
033300     05  WS-TENANT-CALLS-SUMM    PIC S9(09) COMP VALUE ZERO.
033400     05  WS-TENANT-CALLS-DUP     PIC S9(09) COMP VALUE ZERO.
033500     05  WS-TENANT-CALLS-DROPPED PIC S9(09) COMP VALUE ZERO.
033600     05  FILLER                  PIC X(04).
033700
033800 LINKAGE SECTION.
033900 COPY ACDPARM.
034000
034100 PROCEDURE DIVISION USING ACD-PARM-AREA.
034200
034300 0000-MAIN-LINE.
034400     PERFORM 0100-INITIALIZE THRU 0100-EXIT
034500     PERFORM 1000-ALLOCATE-TENANT-FILES THRU 1000-EXIT
034600     IF PARM-TENANT-OK
034700         PERFORM 2000-MARK-TERMINAL-EVENTS THRU 2000-EXIT
034800         PERFORM 2200-BUILD-CALLID-TABLE THRU 2200-EXIT
034900         PERFORM 3000-SELECT-CALL-EVENTS THRU 3000-EXIT
035000         PERFORM 4000-SORT-EVENT-TABLE THRU 4000-EXIT
035100         PERFORM 5000-BUILD-SUMMARY-RECORDS THRU 5000-EXIT
035200         PERFORM 6000-WRITE-SUMMARY-RECORDS THRU 6000-EXIT
035300         IF PARM-TENANT-OK
035400             PERFORM 7000-COMPLETE-TERMINAL-EVENTS THRU 7000-EXIT
035500         END-IF
035600     END-IF
035700     PERFORM 8000-DEALLOCATE-TENANT-FILES THRU 8000-EXIT
035800     PERFORM 0900-RETURN-COUNTERS THRU 0900-EXIT
035900     GOBACK.
036000
036100*--------------------------------------------------------------*
036200* 0100 - ZERO THE WORK COUNTERS FOR THIS TENANT                *
036300*--------------------------------------------------------------*
036400 0100-INITIALIZE.
036500     MOVE ZERO TO PARM-RETCODE
036600     MOVE ZERO TO WS-EVENT-COUNT
036700     MOVE ZERO TO WS-CALL-COUNT
036800     MOVE ZERO TO WS-SUMM-COUNT
036900     MOVE ZERO TO WS-TENANT-EVENTS-READ
037000     MOVE ZERO TO WS-TENANT-CALLS-SUMM
037100     MOVE ZERO TO WS-TENANT-CALLS-DUP
037200     MOVE ZERO TO WS-TENANT-CALLS-DROPPED.
037300 0100-EXIT.
037400     EXIT.
037500
037600*--------------------------------------------------------------*
037700* 1000 - DYNAMICALLY ALLOCATE AND OPEN THE THREE TENANT FILES  *
037800*--------------------------------------------------------------*
037900 1000-ALLOCATE-TENANT-FILES.
038000     PERFORM 1050-TRIM-TENANT-NAME THRU 1050-EXIT
038100     PERFORM 1100-BUILD-QLOG-DSN THRU 1100-EXIT
038200     PERFORM 1150-ALLOC-QLOG THRU 1150-EXIT
038300     PERFORM 1200-BUILD-CALLLOG-DSN THRU 1200-EXIT
038400     PERFORM 1250-ALLOC-CALLLOG THRU 1250-EXIT
038500     PERFORM 1300-BUILD-CSVOUT-DSN THRU 1300-EXIT
038600     PERFORM 1350-ALLOC-CSVOUT THRU 1350-EXIT
038700     OPEN I-O ACDQEVT-FILE
038800     IF NOT QEVT-STATUS-OK
038900         MOVE 8 TO PARM-RETCODE
039000     ELSE
039100         MOVE 'Y' TO WS-QEVT-OPEN-SWITCH
039200         OPEN I-O ACDCSUM-FILE
039300         IF NOT CSUM-STATUS-OK
039400             MOVE 12 TO PARM-RETCODE
039500         ELSE
039600             MOVE 'Y' TO WS-CSUM-OPEN-SWITCH
039700             OPEN OUTPUT ACDCSV-FILE
039800             IF WS-CSV-FILE-STATUS NOT = '00'
039900                 MOVE 16 TO PARM-RETCODE
040000             ELSE
040100                 MOVE 'Y' TO WS-CSV-OPEN-SWITCH
040200                 PERFORM 1400-WRITE-CSV-HEADER THRU 1400-EXIT
040300             END-IF
040400         END-IF
040500     END-IF.
040600 1000-EXIT.
040700     EXIT.
040800
040900 1050-TRIM-TENANT-NAME.
041000     MOVE PARM-TENANT-NAME TO WS-TENANT-NAME-WORK
041100     MOVE 20 TO WS-SCAN-J
041200     PERFORM 1060-SCAN-FOR-NONBLANK THRU 1060-EXIT
041300         UNTIL WS-SCAN-J < 1
041400             OR WS-TENANT-NAME-CHAR(WS-SCAN-J) NOT = SPACE
041500     IF WS-SCAN-J < 1
041600         MOVE 1 TO WS-TENANT-NAME-LEN
041700     ELSE
041800         MOVE WS-SCAN-J TO WS-TENANT-NAME-LEN
041900     END-IF.
042000 1050-EXIT.
042100     EXIT.
042200
042300 1060-SCAN-FOR-NONBLANK.
042400     SUBTRACT 1 FROM WS-SCAN-J.
042500 1060-EXIT.
042600     EXIT.
042700
042800 1100-BUILD-QLOG-DSN.
042900     MOVE SPACES TO WS-QLOG-DSN
043000     STRING 'ACD.' DELIMITED BY SIZE
043100             WS-TENANT-NAME-WORK(1:WS-TENANT-NAME-LEN)
043200                 DELIMITED BY SIZE
043300             '.QLOG' DELIMITED BY SIZE
043400         INTO WS-QLOG-DSN.
043500 1100-EXIT.
043600     EXIT.
043700
043800 1150-ALLOC-QLOG.
043900     MOVE SPACES TO ALLOC-TEXT
044000     STRING 'ALLOC DD(QLOG) DSN(' WS-QLOG-DSN ') SHR REUSE'
044100         DELIMITED BY SIZE INTO ALLOC-TEXT
044200     MOVE 100 TO ALLOC-LENGTH
044300     CALL BPXWDYN USING ALLOC-STRING.
044400 1150-EXIT.
044500     EXIT.
044600
044700 1200-BUILD-CALLLOG-DSN.
044800     MOVE SPACES TO WS-CALLLOG-DSN
044900     STRING 'ACD.' DELIMITED BY SIZE
045000             WS-TENANT-NAME-WORK(1:WS-TENANT-NAME-LEN)
045100                 DELIMITED BY SIZE
045200             '.CALLLOG' DELIMITED BY SIZE
045300         INTO WS-CALLLOG-DSN.
045400 1200-EXIT.
045500     EXIT.
045600
045700 1250-ALLOC-CALLLOG.
045800     MOVE SPACES TO ALLOC-TEXT
045900     STRING 'ALLOC DD(CALLLOG) DSN(' WS-CALLLOG-DSN
046000             ') SHR REUSE' DELIMITED BY SIZE INTO ALLOC-TEXT
046100     MOVE 100 TO ALLOC-LENGTH
046200     CALL BPXWDYN USING ALLOC-STRING.
046300 1250-EXIT.
046400     EXIT.
046500
046600 1300-BUILD-CSVOUT-DSN.
046700     MOVE SPACES TO WS-CSVOUT-DSN
046800     STRING 'ACD.' DELIMITED BY SIZE
046900             WS-TENANT-NAME-WORK(1:WS-TENANT-NAME-LEN)
047000                 DELIMITED BY SIZE
047100             '.CSV' DELIMITED BY SIZE
047200         INTO WS-CSVOUT-DSN.
047300 1300-EXIT.
047400     EXIT.
047500
047600 1350-ALLOC-CSVOUT.
047700     MOVE SPACES TO ALLOC-TEXT
047800     STRING 'ALLOC DD(CSVOUT) DSN(' WS-CSVOUT-DSN
047900             ') NEW CATLG REUSE' DELIMITED BY SIZE INTO ALLOC-TEXT
048000     MOVE 100 TO ALLOC-LENGTH
048100     CALL BPXWDYN USING ALLOC-STRING.
048200 1350-EXIT.
048300     EXIT.
048400
048500 1400-WRITE-CSV-HEADER.
048600     MOVE SPACES TO CSV-LINE
048700     STRING 'CALLID,QUEUENAME,SRC,ENTERQUEUE-TIME,'
048800             'ABANDON-TIME,EXITEMPTY-TIME,CONNECT-TIME,'
048900             'COMPLETE-TIME,AGENT,WAITED-DURATION,'
049000             'CALL-DURATION,HOLD-DURATION,AGENT-COMPLETED'
049100         DELIMITED BY SIZE INTO CSV-LINE
049200     WRITE ACDCSV-RECORD.
049300 1400-EXIT.
049400     EXIT.
049500
049600*--------------------------------------------------------------*
049700* 2000 - U2 MARK PHASE (R2.1/R2.2/R2.3). ONE PASS OF THE RAW   *
049800* QUEUE LOG, SETTING FLAG=1 ON TERMINAL EVENTS OF THIS WINDOW. *
049900* THE FLAG=1 SET CAN ALSO CONTAIN CALLIDS LEFT OVER FROM A     *
050000* PRIOR RUN THAT DIED BEFORE 7000 COULD PROMOTE THEM - THOSE   *
050100* ARE PICKED UP BY 2200 BELOW, NOT BY THIS PARAGRAPH.          *
050200*--------------------------------------------------------------*
050300 2000-MARK-TERMINAL-EVENTS.
050400     MOVE 'N' TO WS-QEVT-EOF-SWITCH
050500     PERFORM 2050-READ-AND-MARK-ONE THRU 2050-EXIT
050600         UNTIL QEVT-AT-EOF.
050700 2000-EXIT.
050800     EXIT.
050900
051000 2050-READ-AND-MARK-ONE.
051100     READ ACDQEVT-FILE
051200         AT END
051300             SET QEVT-AT-EOF TO TRUE
051400     END-READ
051500     IF QEVT-AT-EOF
051600         GO TO 2050-EXIT
051700     END-IF
051800     ADD 1 TO WS-TENANT-EVENTS-READ
051900     IF QEVT-FLAG-UNPROCESSED AND QEVT-TERMINAL-EVENT
052000         AND QEVT-TIME NOT < PARM-WINDOW-START
052100         AND QEVT-TIME NOT > PARM-WINDOW-END
052200         MOVE 1 TO QEVT-FLAG
052300         REWRITE ACDQEVT-RECORD
052400     END-IF.
052500 2050-EXIT.
052600     EXIT.
052700
052800*--------------------------------------------------------------*
052900* 2200 - U2 BUILD THE DISTINCT FINISHED-CALLID TABLE. A FRESH  *
053000* PASS OVER THE LOG LOOKING AT THE FLAG AS IT STANDS AFTER     *
053100* 2000, SO EVERY CALLID WITH A FLAG=1 TERMINAL EVENT IS        *
053200* PICKED UP REGARDLESS OF WHETHER 2000 SET THAT FLAG JUST NOW  *
053300* OR A PRIOR RUN SET IT AND THEN FAILED BEFORE COMPLETING.     *
053400* THIS IS WHAT MAKES THE PER-TENANT RETRY AT 7000 GENUINE.     *
053500*--------------------------------------------------------------*
053600 2200-BUILD-CALLID-TABLE.
053700     CLOSE ACDQEVT-FILE
053800     OPEN INPUT ACDQEVT-FILE
053900     MOVE 'N' TO WS-QEVT-EOF-SWITCH
054000     PERFORM 2250-READ-AND-CHECK-ONE THRU 2250-EXIT
054100         UNTIL QEVT-AT-EOF
054200     CLOSE ACDQEVT-FILE
054300     OPEN I-O ACDQEVT-FILE.
054400 2200-EXIT.
054500     EXIT.
054600
054700 2250-READ-AND-CHECK-ONE.
054800     READ ACDQEVT-FILE
054900         AT END
055000             SET QEVT-AT-EOF TO TRUE
055100     END-READ
055200     IF QEVT-AT-EOF
055300         GO TO 2250-EXIT
055400     END-IF
055500     IF QEVT-FLAG-SELECTED AND QEVT-TERMINAL-EVENT
055600         PERFORM 2100-ADD-SELECTED-CALLID THRU 2100-EXIT
055700     END-IF.
055800 2250-EXIT.
055900     EXIT.
056000
056100 2100-ADD-SELECTED-CALLID.
056200     MOVE 'N' TO WS-CALLID-FOUND-SWITCH
056300     IF WS-CALL-COUNT > 0
056400         PERFORM 2120-SEARCH-CALLID THRU 2120-EXIT
056500             VARYING WS-CID-NDX FROM 1 BY 1
056600             UNTIL WS-CID-NDX > WS-CALL-COUNT
056700                 OR CALLID-WAS-FOUND
056800     END-IF
056900     IF NOT CALLID-WAS-FOUND
057000         IF WS-CALL-COUNT < WS-MAX-CALLS
057100             ADD 1 TO WS-CALL-COUNT
057200             SET WS-CID-NDX TO WS-CALL-COUNT
057300             MOVE QEVT-CALLID TO SEL-CALLID(WS-CID-NDX)
057400         ELSE
057500             DISPLAY 'ACDSUM0: CALLID TABLE FULL AT '
057600                     WS-MAX-CALLS
057700         END-IF
057800     END-IF.
057900 2100-EXIT.
058000     EXIT.
058100
058200 2120-SEARCH-CALLID.
058300     IF SEL-CALLID(WS-CID-NDX) = QEVT-CALLID
058400         SET CALLID-WAS-FOUND TO TRUE
058500     END-IF.
058600 2120-EXIT.
058700     EXIT.
058800
058900*--------------------------------------------------------------*
059000* 3000 - U2 SELECT PHASE. RE-READ THE LOG FROM THE TOP AND     *
059100* LOAD EVERY EVENT OF A FINISHED CALL INTO WS-EVENT-TABLE,     *
059200* REGARDLESS OF THE EVENT'S OWN TIME OR FLAG (R2.2).           *
059300*--------------------------------------------------------------*
059400 3000-SELECT-CALL-EVENTS.
059500     CLOSE ACDQEVT-FILE
059600     OPEN INPUT ACDQEVT-FILE
059700     MOVE 'N' TO WS-QEVT-EOF-SWITCH
059800     PERFORM 3050-READ-AND-SELECT-ONE THRU 3050-EXIT
059900         UNTIL QEVT-AT-EOF
060000     CLOSE ACDQEVT-FILE
060100     OPEN I-O ACDQEVT-FILE.
060200 3000-EXIT.
060300     EXIT.
060400
060500 3050-READ-AND-SELECT-ONE.
060600     READ ACDQEVT-FILE
060700         AT END
060800             SET QEVT-AT-EOF TO TRUE
060900     END-READ
061000     IF QEVT-AT-EOF
061100         GO TO 3050-EXIT
061200     END-IF
061300     MOVE 'N' TO WS-CALLID-FOUND-SWITCH
061400     IF WS-CALL-COUNT > 0
061500         PERFORM 2120-SEARCH-CALLID THRU 2120-EXIT
061600             VARYING WS-CID-NDX FROM 1 BY 1
061700             UNTIL WS-CID-NDX > WS-CALL-COUNT
061800                 OR CALLID-WAS-FOUND
061900     END-IF
062000     IF CALLID-WAS-FOUND
062100         PERFORM 3100-ADD-EVENT-ENTRY THRU 3100-EXIT
062200     END-IF.
062300 3050-EXIT.
062400     EXIT.
062500
062600 3100-ADD-EVENT-ENTRY.
062700     IF WS-EVENT-COUNT < WS-MAX-EVENTS
062800         ADD 1 TO WS-EVENT-COUNT
062900         SET WS-EVT-NDX2 TO WS-EVENT-COUNT
063000         MOVE QEVT-TIME   TO EVT-TIME(WS-EVT-NDX2)
063100         MOVE QEVT-CALLID TO EVT-CALLID(WS-EVT-NDX2)
063200         MOVE QEVT-QNAME  TO EVT-QNAME(WS-EVT-NDX2)
063300         MOVE QEVT-QAGENT TO EVT-QAGENT(WS-EVT-NDX2)
063400         MOVE QEVT-EVENT  TO EVT-EVENT(WS-EVT-NDX2)
063500         MOVE QEVT-DATA1  TO EVT-DATA1(WS-EVT-NDX2)
063600         MOVE QEVT-DATA2  TO EVT-DATA2(WS-EVT-NDX2)
063700         MOVE QEVT-DATA3  TO EVT-DATA3(WS-EVT-NDX2)
063800     ELSE
063900         DISPLAY 'ACDSUM0: EVENT TABLE FULL AT ' WS-MAX-EVENTS
064000     END-IF.
064100 3100-EXIT.
064200     EXIT.
064300
064400*--------------------------------------------------------------*
064500* 4000 - SORT THE SELECTED EVENTS ASCENDING BY CALLID, THEN BY *
064600* TIME WITHIN CALLID (BUBBLE SORT - THE VOLUMES HERE ARE ONE   *
064700* TENANT'S WINDOW, NOT THE WHOLE QUEUE LOG).                   *
064800*--------------------------------------------------------------*
064900 4000-SORT-EVENT-TABLE.
065000     IF WS-EVENT-COUNT > 1
065100         PERFORM 4100-COMPARE-AND-SWAP THRU 4100-EXIT
065200             VARYING WS-SORT-PASS FROM 1 BY 1
065300                 UNTIL WS-SORT-PASS >= WS-EVENT-COUNT
065400             AFTER WS-SORT-I FROM 1 BY 1
065500                 UNTIL WS-SORT-I > (WS-EVENT-COUNT - WS-SORT-PASS)
065600     END-IF.
065700 4000-EXIT.
065800     EXIT.
065900
066000 4100-COMPARE-AND-SWAP.
066100     IF (EVT-CALLID(WS-SORT-I) > EVT-CALLID(WS-SORT-I + 1))
066200         OR (EVT-CALLID(WS-SORT-I) = EVT-CALLID(WS-SORT-I + 1)
066300             AND EVT-TIME(WS-SORT-I) > EVT-TIME(WS-SORT-I + 1))
066400         PERFORM 4150-SWAP-ENTRIES THRU 4150-EXIT
066500     END-IF.
066600 4100-EXIT.
066700     EXIT.
066800
066900 4150-SWAP-ENTRIES.
067000     MOVE WS-EVENT-ENTRY(WS-SORT-I)     TO WS-EVENT-HOLD
067100     MOVE WS-EVENT-ENTRY(WS-SORT-I + 1) TO WS-EVENT-ENTRY(WS-SORT-I)
067200     MOVE WS-EVENT-HOLD TO WS-EVENT-ENTRY(WS-SORT-I + 1).
067300 4150-EXIT.
067400     EXIT.
067500
067600*--------------------------------------------------------------*
067700* 5000 - U3 CONTROL BREAK ON CALLID OVER THE SORTED TABLE,     *
067800* BUILDING ONE SUMMARY ENTRY PER CALL.                         *
067900*--------------------------------------------------------------*
068000 5000-BUILD-SUMMARY-RECORDS.
068100     IF WS-EVENT-COUNT > 0
068200         MOVE 1 TO WS-GROUP-START
068300         PERFORM 5050-PROCESS-ONE-GROUP THRU 5050-EXIT
068400             UNTIL WS-GROUP-START > WS-EVENT-COUNT
068500     END-IF.
068600 5000-EXIT.
068700     EXIT.
068800
068900 5050-PROCESS-ONE-GROUP.
069000     MOVE WS-GROUP-START TO WS-GROUP-END
069100     PERFORM 5060-EXTEND-GROUP THRU 5060-EXIT
069200         UNTIL WS-GROUP-END >= WS-EVENT-COUNT
069300             OR EVT-CALLID(WS-GROUP-END + 1)
069400                 NOT = EVT-CALLID(WS-GROUP-START)
069500     PERFORM 5100-BUILD-ONE-SUMMARY THRU 5100-EXIT
069600     MOVE WS-GROUP-END TO WS-GROUP-START
069700     ADD 1 TO WS-GROUP-START.
069800 5050-EXIT.
069900     EXIT.
070000
070100 5060-EXTEND-GROUP.
070200     ADD 1 TO WS-GROUP-END.
070300 5060-EXIT.
070400     EXIT.
070500
070600 5100-BUILD-ONE-SUMMARY.
070700     MOVE SPACES TO WS-CUR-QUEUENAME
070800     MOVE SPACES TO WS-CUR-SRC
070900     MOVE SPACES TO WS-CUR-ENTERQUEUE-TIME
071000     MOVE SPACES TO WS-CUR-ABANDON-TIME
071100     MOVE SPACES TO WS-CUR-EXITEMPTY-TIME
071200     MOVE SPACES TO WS-CUR-CONNECT-TIME
071300     MOVE SPACES TO WS-CUR-COMPLETE-TIME
071400     MOVE SPACES TO WS-CUR-AGENT
071500     MOVE ZERO   TO WS-CUR-WAITED
071600     MOVE ZERO   TO WS-CUR-CALLDUR
071700     MOVE ZERO   TO WS-CUR-HOLDDUR
071800     MOVE ZERO   TO WS-CUR-ABANDON-WAIT
071900     MOVE 'N'    TO WS-CUR-AGENT-COMPLETED
072000     MOVE 'N'    TO WS-CUR-DID-CONNECT-SW
072100     MOVE ZERO   TO WS-HC-COUNT
072200     PERFORM 5150-SCAN-ONE-EVENT THRU 5150-EXIT
072300         VARYING WS-EVT-NDX FROM WS-GROUP-START BY 1
072400             UNTIL WS-EVT-NDX > WS-GROUP-END
072500     PERFORM 5600-COMPUTE-HOLD-DURATION THRU 5600-EXIT
072600     IF WS-CUR-QUEUENAME = SPACES
072700         ADD 1 TO WS-TENANT-CALLS-DROPPED
072800     ELSE
072900         PERFORM 5700-APPEND-SUMMARY-ENTRY THRU 5700-EXIT
073000     END-IF.
073100 5100-EXIT.
073200     EXIT.
073300
073400 5150-SCAN-ONE-EVENT.
073500     IF EVT-EVENT(WS-EVT-NDX) = 'ENTERQUEUE'
073600         IF WS-CUR-QUEUENAME = SPACES
073700             MOVE EVT-QNAME(WS-EVT-NDX) TO WS-CUR-QUEUENAME
073800             MOVE EVT-DATA2(WS-EVT-NDX) TO WS-CUR-SRC
073900             MOVE EVT-TIME(WS-EVT-NDX)  TO WS-CUR-ENTERQUEUE-TIME
074000         END-IF
074100     END-IF
074200     IF (EVT-EVENT(WS-EVT-NDX) = 'ABANDON'
074300         OR EVT-EVENT(WS-EVT-NDX) = 'EXITEMPTY')
074400         AND WS-CUR-ABANDON-TIME = SPACES
074500         AND WS-CUR-EXITEMPTY-TIME = SPACES
074600         IF EVT-EVENT(WS-EVT-NDX) = 'ABANDON'
074700             MOVE EVT-TIME(WS-EVT-NDX) TO WS-CUR-ABANDON-TIME
074800         ELSE
074900             MOVE EVT-TIME(WS-EVT-NDX) TO WS-CUR-EXITEMPTY-TIME
075000         END-IF
075100         MOVE EVT-DATA3(WS-EVT-NDX) TO WS-NUM-RAW
075200         PERFORM 5500-PARSE-NUMERIC-FIELD THRU 5500-EXIT
075300         MOVE WS-NUM-RESULT TO WS-CUR-ABANDON-WAIT
075400     END-IF
075500     IF EVT-EVENT(WS-EVT-NDX) = 'CONNECT'
075600         MOVE EVT-TIME(WS-EVT-NDX)   TO WS-CUR-CONNECT-TIME
075700         MOVE EVT-QAGENT(WS-EVT-NDX) TO WS-CUR-AGENT
075800         MOVE EVT-DATA1(WS-EVT-NDX)  TO WS-NUM-RAW
075900         PERFORM 5500-PARSE-NUMERIC-FIELD THRU 5500-EXIT
076000         MOVE WS-NUM-RESULT TO WS-CUR-WAITED
076100         SET WS-CUR-DID-CONNECT TO TRUE
076200     END-IF
076300     IF EVT-EVENT(WS-EVT-NDX) = 'COMPLETECALLER'
076400         OR EVT-EVENT(WS-EVT-NDX) = 'COMPLETEAGENT'
076500         MOVE EVT-TIME(WS-EVT-NDX)  TO WS-CUR-COMPLETE-TIME
076600         MOVE EVT-DATA2(WS-EVT-NDX) TO WS-NUM-RAW
076700         PERFORM 5500-PARSE-NUMERIC-FIELD THRU 5500-EXIT
076800         MOVE WS-NUM-RESULT TO WS-CUR-CALLDUR
076900         IF EVT-EVENT(WS-EVT-NDX) = 'COMPLETEAGENT'
077000             MOVE 'Y' TO WS-CUR-AGENT-COMPLETED
077100         END-IF
077200     END-IF
077300     IF EVT-EVENT(WS-EVT-NDX) = 'HOLD'
077400         OR EVT-EVENT(WS-EVT-NDX) = 'UNHOLD'
077500         OR EVT-EVENT(WS-EVT-NDX) = 'COMPLETECALLER'
077600         OR EVT-EVENT(WS-EVT-NDX) = 'COMPLETEAGENT'
077700         PERFORM 5400-ADD-HOLD-CYCLE-ENTRY THRU 5400-EXIT
077800     END-IF.
077900 5150-EXIT.
078000     EXIT.
078100
078200 5400-ADD-HOLD-CYCLE-ENTRY.
078300     IF WS-HC-COUNT < WS-MAX-HOLD-CYCLE
078400         ADD 1 TO WS-HC-COUNT
078500         SET WS-HC-NDX2 TO WS-HC-COUNT
078600         MOVE EVT-TIME(WS-EVT-NDX) TO WS-TS-WORK
078700         PERFORM 5800-COMPUTE-ABS-SECONDS THRU 5800-EXIT
078800         MOVE WS-ABS-SECONDS TO HC-ABS-SECONDS(WS-HC-NDX2)
078900         IF EVT-EVENT(WS-EVT-NDX) = 'HOLD'
079000             MOVE 'H' TO HC-EVENT-CODE(WS-HC-NDX2)
079100         ELSE
079200             MOVE 'U' TO HC-EVENT-CODE(WS-HC-NDX2)
079300         END-IF
079400     END-IF.
079500 5400-EXIT.
079600     EXIT.
079700
079800*--------------------------------------------------------------*
079900* 5500 - PARSE A DATA1/DATA2/DATA3 FIELD INTO SECONDS (R3.6).   *
080000* BLANK OR NON-NUMERIC INPUT RESULTS IN ZERO.                   *
080100*--------------------------------------------------------------*
080200 5500-PARSE-NUMERIC-FIELD.
080300     MOVE ZERO TO WS-NUM-RESULT
080400     IF WS-NUM-RAW NOT = SPACES
080500         IF WS-NUM-INT-PART IS NUMERIC
080600             AND WS-NUM-DEC-PART IS NUMERIC
080700             MOVE WS-NUM-INT-PART TO WS-NUM-INT-9
080800             MOVE WS-NUM-DEC-PART TO WS-NUM-DEC-9
080900             COMPUTE WS-NUM-RESULT ROUNDED =
081000                 WS-NUM-INT-9 + (WS-NUM-DEC-9 / 100)
081100         END-IF
081200     END-IF.
081300 5500-EXIT.
081400     EXIT.
081500
081600*--------------------------------------------------------------*
081700* 5600 - HOLD-TIME RULE (R3.1). FEWER THAN THREE HOLD-CYCLE     *
081800* EVENTS MEANS NO HOLD TIME. IF THE CALL ENDED WITH THE CALLER  *
081900* STILL ON HOLD, THE FINAL EVENT IS TREATED AS AN UNHOLD.       *
082000*--------------------------------------------------------------*
082100 5600-COMPUTE-HOLD-DURATION.
082200     MOVE ZERO TO WS-CUR-HOLDDUR
082300     IF WS-HC-COUNT > 2
082400         IF HC-EVENT-CODE(WS-HC-COUNT - 1) = 'H'
082500             MOVE 'U' TO HC-EVENT-CODE(WS-HC-COUNT)
082600         END-IF
082700         PERFORM 5650-ACCUM-ONE-HOLD THRU 5650-EXIT
082800             VARYING WS-HC-NDX FROM 2 BY 1
082900             UNTIL WS-HC-NDX > WS-HC-COUNT
083000     END-IF.
083100 5600-EXIT.
083200     EXIT.
083300
083400 5650-ACCUM-ONE-HOLD.
083500     IF HC-EVENT-CODE(WS-HC-NDX) = 'U'
083600         COMPUTE WS-CUR-HOLDDUR = WS-CUR-HOLDDUR
083700             + (HC-ABS-SECONDS(WS-HC-NDX) -
083800                HC-ABS-SECONDS(WS-HC-NDX - 1))
083900     END-IF.
084000 5650-EXIT.
084100     EXIT.
084200
084300 5700-APPEND-SUMMARY-ENTRY.
084400     IF WS-SUMM-COUNT < WS-MAX-CALLS
084500         ADD 1 TO WS-SUMM-COUNT
084600         SET WS-SUM-NDX2 TO WS-SUMM-COUNT
084700         MOVE EVT-CALLID(WS-GROUP-START)
084800             TO SUM-CALLID(WS-SUM-NDX2)
084900         MOVE WS-CUR-QUEUENAME
085000             TO SUM-QUEUENAME(WS-SUM-NDX2)
085100         MOVE WS-CUR-SRC
085200             TO SUM-SRC(WS-SUM-NDX2)
085300         MOVE WS-CUR-ENTERQUEUE-TIME
085400             TO SUM-ENTERQUEUE-TIME(WS-SUM-NDX2)
085500         MOVE WS-CUR-ABANDON-TIME
085600             TO SUM-ABANDON-TIME(WS-SUM-NDX2)
085700         MOVE WS-CUR-EXITEMPTY-TIME
085800             TO SUM-EXITEMPTY-TIME(WS-SUM-NDX2)
085900         MOVE WS-CUR-CONNECT-TIME
086000             TO SUM-CONNECT-TIME(WS-SUM-NDX2)
086100         MOVE WS-CUR-COMPLETE-TIME
086200             TO SUM-COMPLETE-TIME(WS-SUM-NDX2)
086300         MOVE WS-CUR-AGENT
086400             TO SUM-AGENT(WS-SUM-NDX2)
086500         MOVE WS-CUR-HOLDDUR
086600             TO SUM-HOLD-DURATION(WS-SUM-NDX2)
086700         MOVE WS-CUR-CALLDUR
086800             TO SUM-CALL-DURATION(WS-SUM-NDX2)
086900         MOVE WS-CUR-AGENT-COMPLETED
087000             TO SUM-AGENT-COMPLETED(WS-SUM-NDX2)
087100         IF WS-CUR-DID-CONNECT
087200             MOVE WS-CUR-WAITED
087300                 TO SUM-WAITED-DURATION(WS-SUM-NDX2)
087400         ELSE
087500             MOVE WS-CUR-ABANDON-WAIT
087600                 TO SUM-WAITED-DURATION(WS-SUM-NDX2)
087700         END-IF
087800     ELSE
087900         DISPLAY 'ACDSUM0: SUMMARY TABLE FULL AT ' WS-MAX-CALLS
088000     END-IF.
088100 5700-EXIT.
088200     EXIT.
088300
088400*--------------------------------------------------------------*
088500* 5800 - JULIAN DAY NUMBER / ABSOLUTE SECOND COUNT FOR A        *
088600* YYYY-MM-DD HH:MI:SS TIMESTAMP (WS-TS-WORK). STANDARD          *
088700* FLIEGEL AND VAN FLANDERN FORMULA, INTEGER ARITHMETIC ONLY.    *
088800*--------------------------------------------------------------*
088900 5800-COMPUTE-ABS-SECONDS.
089000     COMPUTE WS-JDN-A = (14 - TS-MM) / 12
089100     COMPUTE WS-JDN-Y = TS-YYYY + 4800 - WS-JDN-A
089200     COMPUTE WS-JDN-M = TS-MM + (12 * WS-JDN-A) - 3
089300     COMPUTE WS-JDN = TS-DD + (((153 * WS-JDN-M) + 2) / 5)
089400         + (365 * WS-JDN-Y) + (WS-JDN-Y / 4)
089500         - (WS-JDN-Y / 100) + (WS-JDN-Y / 400) - 32045
089600     COMPUTE WS-ABS-SECONDS = (WS-JDN * 86400)
089700         + (TS-HH * 3600) + (TS-MI * 60) + TS-SS.
089800 5800-EXIT.
089900     EXIT.
090000
090100*--------------------------------------------------------------*
090200* 6000 - U4 OUTPUT PASS - WRITE EACH SUMMARY TO THE KEYED      *
090300* CALL-LOG (R4.1 DUPLICATE SUPPRESSION) AND TO THE CSV EXPORT. *
090400*--------------------------------------------------------------*
090500 6000-WRITE-SUMMARY-RECORDS.
090600     IF WS-SUMM-COUNT > 0
090700         PERFORM 6050-WRITE-ONE-SUMMARY THRU 6050-EXIT
090800             VARYING WS-SUM-NDX FROM 1 BY 1
090900             UNTIL WS-SUM-NDX > WS-SUMM-COUNT
091000                 OR NOT PARM-TENANT-OK
091100     END-IF.
091200 6000-EXIT.
091300     EXIT.
091400
091500 6050-WRITE-ONE-SUMMARY.
091600     SET WS-SUM-NDX2 TO WS-SUM-NDX
091700     MOVE SUM-CALLID(WS-SUM-NDX2)          TO CSUM-CALLID
091800     MOVE SUM-QUEUENAME(WS-SUM-NDX2)       TO CSUM-QUEUENAME
091900     MOVE SUM-SRC(WS-SUM-NDX2)             TO CSUM-SRC
092000     MOVE SUM-ENTERQUEUE-TIME(WS-SUM-NDX2) TO CSUM-ENTERQUEUE-TIME
092100     MOVE SUM-ABANDON-TIME(WS-SUM-NDX2)    TO CSUM-ABANDON-TIME
092200     MOVE SUM-EXITEMPTY-TIME(WS-SUM-NDX2)  TO CSUM-EXITEMPTY-TIME
092300     MOVE SUM-CONNECT-TIME(WS-SUM-NDX2)    TO CSUM-CONNECT-TIME
092400     MOVE SUM-COMPLETE-TIME(WS-SUM-NDX2)   TO CSUM-COMPLETE-TIME
092500     MOVE SUM-AGENT(WS-SUM-NDX2)           TO CSUM-AGENT
092600     MOVE SUM-WAITED-DURATION(WS-SUM-NDX2) TO CSUM-WAITED-DURATION
092700     MOVE SUM-CALL-DURATION(WS-SUM-NDX2)   TO CSUM-CALL-DURATION
092800     MOVE SUM-HOLD-DURATION(WS-SUM-NDX2)   TO CSUM-HOLD-DURATION
092900     MOVE SUM-AGENT-COMPLETED(WS-SUM-NDX2) TO CSUM-AGENT-COMPLETED
093000     WRITE ACDCSUM-RECORD
093100         INVALID KEY
093200             ADD 1 TO WS-TENANT-CALLS-DUP
093300         NOT INVALID KEY
093400             ADD 1 TO WS-TENANT-CALLS-SUMM
093500             PERFORM 6100-WRITE-CSV-DETAIL THRU 6100-EXIT
093600     END-WRITE
093700     IF NOT CSUM-STATUS-OK AND NOT CSUM-STATUS-DUP
093800         MOVE 20 TO PARM-RETCODE
093900     END-IF.
094000 6050-EXIT.
094100     EXIT.
094200
094300 6100-WRITE-CSV-DETAIL.
094400     MOVE SUM-WAITED-DURATION(WS-SUM-NDX2) TO WS-CSV-NUM-EDIT-1
094500     MOVE SUM-CALL-DURATION(WS-SUM-NDX2)   TO WS-CSV-NUM-EDIT-2
094600     MOVE SUM-HOLD-DURATION(WS-SUM-NDX2)   TO WS-CSV-NUM-EDIT-3
094700     MOVE SPACES TO CSV-LINE
094800     STRING SUM-CALLID(WS-SUM-NDX2) ','
094900             SUM-QUEUENAME(WS-SUM-NDX2) ','
095000             SUM-SRC(WS-SUM-NDX2) ','
095100             SUM-ENTERQUEUE-TIME(WS-SUM-NDX2) ','
095200             SUM-ABANDON-TIME(WS-SUM-NDX2) ','
095300             SUM-EXITEMPTY-TIME(WS-SUM-NDX2) ','
095400             SUM-CONNECT-TIME(WS-SUM-NDX2) ','
095500             SUM-COMPLETE-TIME(WS-SUM-NDX2) ','
095600             SUM-AGENT(WS-SUM-NDX2) ','
095700             WS-CSV-NUM-EDIT-1 ','
095800             WS-CSV-NUM-EDIT-2 ','
095900             WS-CSV-NUM-EDIT-3 ','
096000             SUM-AGENT-COMPLETED(WS-SUM-NDX2)
096100         DELIMITED BY SIZE INTO CSV-LINE
096200     WRITE ACDCSV-RECORD.
096300 6100-EXIT.
096400     EXIT.
096500
096600*--------------------------------------------------------------*
096700* 7000 - U2 COMPLETE PHASE. ONLY REACHED WHEN 6000 SUCCEEDED.   *
096800* PROMOTES FLAG=1 EVENTS TO FLAG=2, BUT ONLY FOR A CALLID THAT *
096900* IS ACTUALLY IN WS-CALLID-TABLE - I.E. A CALL THIS RUN PULLED *
097000* INTO WS-EVENT-TABLE AT 3000 AND BUILT AND WROTE A SUMMARY    *
097100* FOR AT 5000/6000.  A FLAG=1 CALLID THAT OVERFLOWED THE TABLE *
097200* AT 2100 IS LEFT AT FLAG=1 SO IT IS PICKED UP BY 2200 ON A    *
097300* LATER RUN INSTEAD OF BEING MARKED DONE WITHOUT EVER BEING    *
097400* SUMMARIZED.                                                 *
097500*--------------------------------------------------------------*
097600 7000-COMPLETE-TERMINAL-EVENTS.
097700     CLOSE ACDQEVT-FILE
097800     OPEN I-O ACDQEVT-FILE
097900     MOVE 'N' TO WS-QEVT-EOF-SWITCH
098000     PERFORM 7050-READ-AND-COMPLETE-ONE THRU 7050-EXIT
098100         UNTIL QEVT-AT-EOF.
098200 7000-EXIT.
098300     EXIT.
098400
098500 7050-READ-AND-COMPLETE-ONE.
098600     READ ACDQEVT-FILE
098700         AT END
098800             SET QEVT-AT-EOF TO TRUE
098900     END-READ
099000     IF QEVT-AT-EOF
099100         GO TO 7050-EXIT
099200     END-IF
099300     IF QEVT-FLAG-SELECTED
099400         MOVE 'N' TO WS-CALLID-FOUND-SWITCH
099500         IF WS-CALL-COUNT > 0
099600             PERFORM 2120-SEARCH-CALLID THRU 2120-EXIT
099700                 VARYING WS-CID-NDX FROM 1 BY 1
099800                 UNTIL WS-CID-NDX > WS-CALL-COUNT
099900                     OR CALLID-WAS-FOUND
100000         END-IF
100100         IF CALLID-WAS-FOUND
100200             MOVE 2 TO QEVT-FLAG
100300             REWRITE ACDQEVT-RECORD
100400         END-IF
100500     END-IF.
100600 7050-EXIT.
100700     EXIT.
100800
100900*--------------------------------------------------------------*
101000* 8000 - CLOSE WHATEVER IS STILL OPEN AND FREE THE DYNAMIC      *
101100* ALLOCATIONS SO THE NEXT TENANT CAN REUSE THE DDNAMES.         *
101200*--------------------------------------------------------------*
101300 8000-DEALLOCATE-TENANT-FILES.
101400     IF WS-QEVT-OPEN-SWITCH = 'Y'
101500         CLOSE ACDQEVT-FILE
101600     END-IF
101700     IF WS-CSUM-OPEN-SWITCH = 'Y'
101800         CLOSE ACDCSUM-FILE
101900     END-IF
102000     IF WS-CSV-OPEN-SWITCH = 'Y'
102100         CLOSE ACDCSV-FILE
102200     END-IF
102300     PERFORM 8100-FREE-QLOG THRU 8100-EXIT
102400     PERFORM 8150-FREE-CALLLOG THRU 8150-EXIT
102500     PERFORM 8200-FREE-CSVOUT THRU 8200-EXIT.
102600 8000-EXIT.
102700     EXIT.
102800
102900 8100-FREE-QLOG.
103000     MOVE SPACES TO ALLOC-TEXT
103100     STRING 'FREE DD(QLOG)' DELIMITED BY SIZE INTO ALLOC-TEXT
103200     MOVE 100 TO ALLOC-LENGTH
103300     CALL BPXWDYN USING ALLOC-STRING.
103400 8100-EXIT.
103500     EXIT.
103600
103700 8150-FREE-CALLLOG.
103800     MOVE SPACES TO ALLOC-TEXT
103900     STRING 'FREE DD(CALLLOG)' DELIMITED BY SIZE INTO ALLOC-TEXT
104000     MOVE 100 TO ALLOC-LENGTH
104100     CALL BPXWDYN USING ALLOC-STRING.
104200 8150-EXIT.
104300     EXIT.
104400
104500 8200-FREE-CSVOUT.
104600     MOVE SPACES TO ALLOC-TEXT
104700     STRING 'FREE DD(CSVOUT)' DELIMITED BY SIZE INTO ALLOC-TEXT
104800     MOVE 100 TO ALLOC-LENGTH
104900     CALL BPXWDYN USING ALLOC-STRING.
105000 8200-EXIT.
105100     EXIT.
105200
105300*--------------------------------------------------------------*
105400* 0900 - COPY THE PER-TENANT CONTROL COUNTERS BACK TO THE       *
105500* DRIVER'S PARAMETER AREA BEFORE GOBACK.                        *
105600*--------------------------------------------------------------*
105700 0900-RETURN-COUNTERS.
105800     MOVE WS-TENANT-EVENTS-READ    TO PARM-EVENTS-READ
105900     MOVE WS-TENANT-CALLS-SUMM     TO PARM-CALLS-SUMMARIZED
106000     MOVE WS-TENANT-CALLS-DUP      TO PARM-CALLS-DUP-SKIPPED
106100     MOVE WS-TENANT-CALLS-DROPPED  TO PARM-CALLS-DROPPED.
106200 0900-EXIT.
106300     EXIT.
